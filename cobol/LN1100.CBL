000100******************************************************************
000200*    LN1100.CBL                                                  *
000300*    LOAN MASTER RECORD -- ONE ROW PER FAMILY LOAN.              *
000400*    BUILT FROM THE OLD LOAN LEDGER NOTEBOOK DATA WHEN WE FIRST  *
000500*    PUT THE CHILDREN'S LOANS ON THE SYSTEM.  KEYED BY LN1100-   *
000600*    LOAN-ID (LOWER-CASE BORROWER NAME, BLANKS TURNED TO         *
000700*    UNDERSCORES BY THE FEED THAT BUILDS THIS FILE).             *
000800*                                                                *
000900*    RECORD IS PADDED OUT TO AN EVEN 100 BYTES.                  *
001000******************************************************************
001100 01  LN1100-REC.
001200     05  LN1100-LOAN-ID              PIC X(20).
001300     05  LN1100-CHILD-NAME           PIC X(30).
001400     05  LN1100-PRINCIPAL            PIC S9(7)V99.
001500     05  LN1100-INT-RATE             PIC S9(2)V9(3).
001600*        LN1100-INT-RATE IS THE ANNUAL NOMINAL RATE AS A PERCENT,
001700*        E.G. 5.000 MEANS 5 PERCENT PER YEAR.
001800     05  LN1100-TERM-MONTHS          PIC S9(3).
001900     05  LN1100-PYMT-AMT             PIC S9(7)V99.
002000     05  LN1100-START-DATE           PIC X(10).
002100*        LN1100-START-DATE IS ISO FORM YYYY-MM-DD, MAY BE BLANK.
002110         88  LN1100-START-DATE-BLANK VALUE SPACES.
002200     05  LN1100-START-DATE-R REDEFINES LN1100-START-DATE.
002300         10  LN1100-START-YYYY       PIC X(4).
002400         10  LN1100-START-DASH1      PIC X.
002500         10  LN1100-START-MM         PIC X(2).
002600         10  LN1100-START-DASH2      PIC X.
002700         10  LN1100-START-DD         PIC X(2).
003100     05  FILLER                      PIC X(14).
003200******************************************************************
003300*    END OF LN1100 LAYOUT                                        *
003400******************************************************************
