000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LNSTMT2200.
000030 AUTHOR.        R. OKONKWO.
000040 INSTALLATION.  FAMILY LOAN LEDGER SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN.  03/21/1988.
000060 DATE-COMPILED.
000070 SECURITY.      INTERNAL USE ONLY - TRUST DEPARTMENT RECORDS.
000080******************************************************************
000090*    LNSTMT2200                                                  *
000100*    PAYMENT-HISTORY STATEMENT.                                  *
000110*                                                                *
000120*    RUNS THIRD IN THE NIGHTLY STREAM, AFTER LNSCHD2100.  FOR    *
000130*    EACH LOAN, GATHERS ITS PAYMENTS INTO A WORKING TABLE,       *
000140*    SORTS THEM INTO DATE ORDER (WE HAVE NO GUARANTEE THE FEED   *
000150*    KEYED THEM IN DATE ORDER -- SEE PY1200), AND WALKS THEM     *
000160*    DOWN AGAINST A RUNNING BALANCE STARTING AT THE PRINCIPAL.   *
000170*    PICKS UP THE EXPECTED FINAL PAYMENT OFF THE SC1350 EXTRACT  *
000180*    LNSCHD2100 LEFT US RATHER THAN REBUILDING THE SCHEDULE.     *
000190*                                                                *
000200*    CHANGE LOG                                                  *
000210*    ----------                                                  *
000220*    03/21/88  RAO --------  INITIAL VERSION.                    *
000230*    09/06/88  DK  --------  TABLE SORT MADE STABLE -- TWO       *
000240*                            PAYMENTS KEYED THE SAME DAY MUST    *
000250*                            STAY IN THE ORDER THEY WERE KEYED.  *
000260*    02/14/91  RAO --------  BLANK PAY DATES NOW SORT AHEAD OF   *
000270*                            REAL ONES INSTEAD OF BEING DROPPED. *
000280*    11/02/95  RAO --------  FOOTER LINES PICK UP THE EXPECTED   *
000290*                            FINAL PAYMENT FROM THE SC1350       *
000300*                            EXTRACT FILE.                       *
000310*    06/30/98  TLR --------  Y2K REVIEW - DATES ARE CARRIED AS   *
000320*                            FULL YYYY-MM-DD TEXT, NOTHING TO    *
000330*                            FIX HERE.                           *
000340*    03/15/99  TLR --------  Y2K SIGN-OFF RE-CONFIRMED AFTER     *
000350*                            PORTFOLIO CONVERSION TEST RUN.      *
000360*    08/21/01  TLR  rq0114   COMMAND LINE TAKES FOUR FILE NAMES  *
000370*                            NOW - LOAN, PAYMENT, EXTRACT IN,    *
000380*                            STATEMENT REPORT OUT.               *
000390*    05/02/07  NGP  rq0877   PAYMENT TABLE RAISED FROM 200 TO    *
000400*                            500 ENTRIES FOR THE LONGEST-RUNNING *
000410*                            COLLEGE LOANS.                      *
000420*    10/11/13  NGP  rq1290   DISPLAY-COUNT CHECKPOINT MESSAGE    *
000430*                            ADDED FOR LONG LEDGER RUNS.         *
000440******************************************************************
000450 ENVIRONMENT DIVISION.
000460*
000470 CONFIGURATION SECTION.
000480 SPECIAL-NAMES.
000490     CONSOLE IS CRT
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530*    /users/public/loans/loan.slv
000540     SELECT LOAN-MST-FILE   ASSIGN TO DYNAMIC LOAN-MST-PATH
000550            ORGANIZATION RECORD SEQUENTIAL.
000560*    /users/public/loans/payment.dat
000570     SELECT PAY-FILE        ASSIGN TO DYNAMIC PAY-PATH
000580            ORGANIZATION RECORD SEQUENTIAL.
000590*    /users/public/loans/schedule.ext
000600     SELECT SCHED-EXT-FILE  ASSIGN TO DYNAMIC SCHED-EXT-PATH
000610            ORGANIZATION RECORD SEQUENTIAL.
000620*    /users/public/loans/statement.rpt
000630     SELECT STMT-RPT-FILE   ASSIGN TO DYNAMIC STMT-RPT-PATH
000640            ORGANIZATION LINE SEQUENTIAL.
000650*
000660 DATA DIVISION.
000670*
000680 FILE SECTION.
000690*
000700 FD  LOAN-MST-FILE
000710     RECORD CONTAINS 100 CHARACTERS
000720     LABEL RECORDS ARE STANDARD
000730     DATA RECORD IS LOAN-MST-REC.
000740 01  LOAN-MST-REC                     PIC X(100).
000750*
000760 FD  PAY-FILE
000770     RECORD CONTAINS 80 CHARACTERS
000780     LABEL RECORDS ARE STANDARD
000790     DATA RECORD IS PAY-REC.
000800 01  PAY-REC                          PIC X(80).
000810*
000820 FD  SCHED-EXT-FILE
000830     RECORD CONTAINS 80 CHARACTERS
000840     LABEL RECORDS ARE STANDARD
000850     DATA RECORD IS SCHED-EXT-REC.
000860 01  SCHED-EXT-REC                    PIC X(80).
000870*
000880 FD  STMT-RPT-FILE
000890     RECORD CONTAINS 132 CHARACTERS
000900     LABEL RECORDS ARE STANDARD
000910     DATA RECORD IS STMT-RPT-REC.
000920 01  STMT-RPT-REC                     PIC X(132).
000930*
000940 WORKING-STORAGE SECTION.
000950*
000951*    STANDALONE COUNTERS -- NOT PART OF ANY GROUP, SO THEY STAY
000952*    77-LEVEL ITEMS RATHER THAN FIELDS OF WS-VARIABLES.
000953 77  REC-CTR                      PIC 9(7) COMP  VALUE 0.
000954 77  DISPLAY-COUNT                PIC 9(5) COMP  VALUE 0.
000960     copy 'LN1100.CBL'.
000970     copy 'PY1200.CBL'.
000980     copy 'SC1350.CBL'.
000990     copy 'ST1400.CBL'.
001000*
001010 01  WS-VARIABLES.
001020     05  LOAN-MST-PATH.
001030         10  FILLER               PIC X(14)
001040             VALUE '/users/public/'.
001050         10  LOAN-MST-NAME        PIC X(64).
001060     05  PAY-PATH.
001070         10  FILLER               PIC X(14)
001080             VALUE '/users/public/'.
001090         10  PAY-NAME             PIC X(64).
001100     05  SCHED-EXT-PATH.
001110         10  FILLER               PIC X(14)
001120             VALUE '/users/public/'.
001130         10  SCHED-EXT-NAME       PIC X(64).
001140     05  STMT-RPT-PATH.
001150         10  FILLER               PIC X(14)
001160             VALUE '/users/public/'.
001170         10  STMT-RPT-NAME        PIC X(64).
001180     05  WS-COMMAND-LINE          PIC X(200).
001190     05  EOF-LOAN-SW              PIC 9          VALUE 0.
001200         88  EOF-LOAN             VALUE 1.
001210     05  EOF-PAY-SW               PIC 9          VALUE 0.
001220         88  EOF-PAY              VALUE 1.
001230     05  EOF-EXT-SW               PIC 9          VALUE 0.
001240         88  EOF-EXT              VALUE 1.
001270     05  FILLER                   PIC X(28).
001280*
001290 01  WS-PAYMENT-TABLE.
001300     05  WS-PAY-CTR               PIC S9(4) COMP VALUE 0.
001305     05  WS-PAY-CTR-DBG REDEFINES WS-PAY-CTR
001306                                  PIC X(2).
001307*        DUMP VIEW OF PAYMENT COUNT FOR ABEND WALK-BACKS.  RAO.
001310     05  WS-PAY-ENTRY OCCURS 500 TIMES.
001330         10  WS-PAY-DATE          PIC X(10).
001340         10  WS-PAY-AMOUNT        PIC S9(7)V99.
001350         10  WS-PAY-COMMENT       PIC X(40).
001360     05  WS-SORT-I                PIC S9(4) COMP.
001365     05  WS-SORT-I-DBG REDEFINES WS-SORT-I
001366                                  PIC X(2).
001370     05  WS-SORT-J                PIC S9(4) COMP.
001380     05  WS-PAY-SUB               PIC S9(4) COMP.
001390     05  WS-SWAP-DATE             PIC X(10).
001400     05  WS-SWAP-AMOUNT           PIC S9(7)V99.
001410     05  WS-SWAP-COMMENT          PIC X(40).
001420     05  FILLER                   PIC X(20).
001430*
001440 01  WS-STATEMENT-FIELDS.
001450     05  WS-RUNNING-BALANCE       PIC S9(9)V99 COMP-3.
001451     05  WS-RUN-BAL-DBG REDEFINES WS-RUNNING-BALANCE
001452                                  PIC X(6).
001460     05  FILLER                   PIC X(10).
001470*
001480 PROCEDURE DIVISION.
001490*
001500 A010-MAIN-LINE.
001510     DISPLAY SPACES UPON CRT.
001520     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001530     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001540         INTO LOAN-MST-NAME PAY-NAME
001550              SCHED-EXT-NAME STMT-RPT-NAME.
001560     IF LOAN-MST-NAME = SPACES OR PAY-NAME = SPACES
001570         OR SCHED-EXT-NAME = SPACES OR STMT-RPT-NAME = SPACES
001580         DISPLAY '!!!! ENTER LOAN, PAYMENT, EXTRACT AND'
001590             UPON CRT
001600         DISPLAY '!!!!   STATEMENT-REPORT FILE NAMES ON'
001610             UPON CRT
001620         DISPLAY '!!!!   THE COMMAND LINE !!!!' UPON CRT
001630         STOP RUN.
001640     OPEN INPUT  LOAN-MST-FILE.
001650     OPEN INPUT  PAY-FILE.
001660     OPEN INPUT  SCHED-EXT-FILE.
001670     OPEN OUTPUT STMT-RPT-FILE.
001680     PERFORM 1000-READ-LOAN.
001690     PERFORM 1100-READ-PAYMENT.
001700     PERFORM 1200-READ-SCHED-EXT.
001710     PERFORM 2000-PROCESS-LOAN THRU 2000-EXIT
001720         UNTIL EOF-LOAN.
001730     PERFORM 9000-END-RTN.
001740*
001750 1000-READ-LOAN.
001760     READ LOAN-MST-FILE AT END MOVE 1 TO EOF-LOAN-SW.
001770     IF NOT EOF-LOAN
001780         ADD 1 TO REC-CTR
001790         MOVE LOAN-MST-REC TO LN1100-REC.
001800*
001810 1100-READ-PAYMENT.
001820     READ PAY-FILE AT END MOVE 1 TO EOF-PAY-SW.
001830     IF NOT EOF-PAY
001840         MOVE PAY-REC TO PY1200-REC.
001850*
001860 1200-READ-SCHED-EXT.
001870     READ SCHED-EXT-FILE AT END MOVE 1 TO EOF-EXT-SW.
001880     IF NOT EOF-EXT
001890         MOVE SCHED-EXT-REC TO SC1350-REC.
001900*
001910******************************************************
001920*        START MAIN SECTION                          *
001930******************************************************
001940*
001950 2000-PROCESS-LOAN.
001960     MOVE 0 TO WS-PAY-CTR.
001970     PERFORM 2100-GATHER-PAYMENTS-FOR-LOAN
001980         UNTIL EOF-PAY OR PY1200-LOAN-ID NOT = LN1100-LOAN-ID.
001990     PERFORM 4100-SORT-PAY-TABLE.
002000     PERFORM 4000-EMIT-STATEMENT.
002010     IF DISPLAY-COUNT = 100
002020         DISPLAY REC-CTR ' STATEMENTS WRITTEN -> ' UPON CRT
002030         MOVE 0 TO DISPLAY-COUNT.
002040     ADD 1 TO DISPLAY-COUNT.
002050     PERFORM 1200-READ-SCHED-EXT.
002060     PERFORM 1000-READ-LOAN.
002070 2000-EXIT.
002080     EXIT.
002090*
002100 2100-GATHER-PAYMENTS-FOR-LOAN.
002110     IF WS-PAY-CTR < 500
002120         ADD 1 TO WS-PAY-CTR
002130         MOVE PY1200-PAY-DATE    TO WS-PAY-DATE(WS-PAY-CTR)
002140         MOVE PY1200-PAY-AMOUNT  TO WS-PAY-AMOUNT(WS-PAY-CTR)
002150         MOVE PY1200-PAY-COMMENT TO WS-PAY-COMMENT(WS-PAY-CTR).
002160     PERFORM 1100-READ-PAYMENT.
002170*
002180******************************************************
002190*        STATEMENT WRITE-UP                          *
002200******************************************************
002210*
002220 4000-EMIT-STATEMENT.
002230     PERFORM 4200-EMIT-HEADER.
002240     MOVE LN1100-PRINCIPAL TO WS-RUNNING-BALANCE.
002250     PERFORM 4300-EMIT-ONE-PAYMENT
002260         VARYING WS-PAY-SUB FROM 1 BY 1
002270         UNTIL WS-PAY-SUB > WS-PAY-CTR.
002280     PERFORM 4900-EMIT-FOOTERS.
002290*
002300 4200-EMIT-HEADER.
002310     MOVE SPACES             TO ST1400-LINE.
002320     MOVE LN1100-LOAN-ID     TO ST1400-HDR-LOAN-ID.
002330     MOVE LN1100-CHILD-NAME  TO ST1400-HDR-CHILD-NAME.
002340     MOVE ST1400-LINE        TO STMT-RPT-REC.
002350     WRITE STMT-RPT-REC.
002360*
002370 4300-EMIT-ONE-PAYMENT.
002380     COMPUTE WS-RUNNING-BALANCE ROUNDED =
002390         WS-RUNNING-BALANCE - WS-PAY-AMOUNT(WS-PAY-SUB).
002400     MOVE SPACES                     TO ST1400-LINE.
002410     MOVE WS-PAY-DATE(WS-PAY-SUB)    TO ST1400-PAY-DATE.
002420     MOVE WS-PAY-AMOUNT(WS-PAY-SUB)  TO ST1400-PAY-AMOUNT.
002430     MOVE WS-RUNNING-BALANCE         TO ST1400-RUNNING-BALANCE.
002440     MOVE WS-PAY-COMMENT(WS-PAY-SUB) TO ST1400-PAY-COMMENT.
002450     MOVE ST1400-LINE                TO STMT-RPT-REC.
002460     WRITE STMT-RPT-REC.
002470*
002480 4900-EMIT-FOOTERS.
002490     MOVE SPACES                TO ST1400-LINE.
002500     MOVE 'CLOSING BALANCE:'    TO ST1400-FOOTER-LABEL.
002510     MOVE WS-RUNNING-BALANCE    TO ST1400-FOOTER-AMOUNT.
002520     MOVE ST1400-LINE           TO STMT-RPT-REC.
002530     WRITE STMT-RPT-REC.
002540     IF WS-PAY-CTR > 0
002550         MOVE SPACES                  TO ST1400-LINE
002560         MOVE 'ACTUAL FINAL PMT:'     TO ST1400-FOOTER-LABEL
002570         MOVE WS-PAY-AMOUNT(WS-PAY-CTR) TO ST1400-FOOTER-AMOUNT
002580         MOVE WS-PAY-DATE(WS-PAY-CTR)   TO ST1400-FOOTER-DATE
002590         MOVE ST1400-LINE             TO STMT-RPT-REC
002600         WRITE STMT-RPT-REC.
002610     IF SC1350-SCHED-WAS-BUILT
002620         MOVE SPACES                    TO ST1400-LINE
002630         MOVE 'EXPECTED FINAL PMT:'     TO ST1400-FOOTER-LABEL
002640         MOVE SC1350-LAST-PAYMENT-AMT   TO ST1400-FOOTER-AMOUNT
002650         MOVE SC1350-LAST-PERIOD-DATE   TO ST1400-FOOTER-DATE
002660         MOVE ST1400-LINE               TO STMT-RPT-REC
002670         WRITE STMT-RPT-REC.
002680*
002690******************************************************
002700*        PAYMENT TABLE SORT (BUBBLE, STABLE)          *
002710******************************************************
002720*
002730 4100-SORT-PAY-TABLE.
002740     IF WS-PAY-CTR > 1
002750         PERFORM 4110-SORT-OUTER-LOOP
002760             VARYING WS-SORT-I FROM 1 BY 1
002770             UNTIL WS-SORT-I > WS-PAY-CTR - 1.
002780*
002790 4110-SORT-OUTER-LOOP.
002800     PERFORM 4120-SORT-INNER-LOOP
002810         VARYING WS-SORT-J FROM 1 BY 1
002820         UNTIL WS-SORT-J > WS-PAY-CTR - WS-SORT-I.
002830*
002840 4120-SORT-INNER-LOOP.
002850*    STRICTLY-GREATER COMPARE KEEPS THE SORT STABLE -- TWO
002860*    PAYMENTS ON THE SAME DATE NEVER SWAP (CHANGE LOG 09/06/88).
002870     IF WS-PAY-DATE(WS-SORT-J) > WS-PAY-DATE(WS-SORT-J + 1)
002880         PERFORM 4130-SWAP-ENTRIES.
002890*
002900 4130-SWAP-ENTRIES.
002910     MOVE WS-PAY-DATE(WS-SORT-J)        TO WS-SWAP-DATE.
002920     MOVE WS-PAY-AMOUNT(WS-SORT-J)      TO WS-SWAP-AMOUNT.
002930     MOVE WS-PAY-COMMENT(WS-SORT-J)     TO WS-SWAP-COMMENT.
002940     MOVE WS-PAY-DATE(WS-SORT-J + 1)
002941         TO WS-PAY-DATE(WS-SORT-J).
002950     MOVE WS-PAY-AMOUNT(WS-SORT-J + 1)
002951         TO WS-PAY-AMOUNT(WS-SORT-J).
002960     MOVE WS-PAY-COMMENT(WS-SORT-J + 1)
002961         TO WS-PAY-COMMENT(WS-SORT-J).
002970     MOVE WS-SWAP-DATE
002971         TO WS-PAY-DATE(WS-SORT-J + 1).
002980     MOVE WS-SWAP-AMOUNT
002981         TO WS-PAY-AMOUNT(WS-SORT-J + 1).
002990     MOVE WS-SWAP-COMMENT
002991         TO WS-PAY-COMMENT(WS-SORT-J + 1).
003000*
003010 9000-END-RTN.
003020     DISPLAY 'LNSTMT2200 COMPLETE -- ' REC-CTR ' STATEMENTS'
003030         UPON CRT.
003040     CLOSE LOAN-MST-FILE.
003050     CLOSE PAY-FILE.
003060     CLOSE SCHED-EXT-FILE.
003070     CLOSE STMT-RPT-FILE.
003080     STOP RUN.
003090******************************************************************
003100*    END OF LNSTMT2200                                           *
003110******************************************************************
