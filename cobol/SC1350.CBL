000100******************************************************************
000200*    SC1350.CBL                                                  *
000300*    SCHEDULE-EXTRACT RECORD.  LNSCHD2100 WRITES ONE OF THESE    *
000400*    PER LOAN AS IT BUILDS THE AMORTIZATION SCHEDULE SO THAT     *
000500*    LNSTMT2200 CAN PICK UP THE EXPECTED-FINAL-PAYMENT FIGURES   *
000600*    WITHOUT RE-WALKING THE WHOLE SCHEDULE A SECOND TIME.  SAME  *
000700*    KIND OF SMALL HAND-OFF RECORD LNSOLV2000 PASSES DOWNSTREAM  *
000800*    WHEN IT SOLVES A LOAN -- ONE STEP LEAVES THE NEXT STEP A    *
000810*    FEW FIGURES INSTEAD OF MAKING IT RECOMPUTE THEM.            *
000900******************************************************************
001000 01  SC1350-REC.
001100     05  SC1350-LOAN-ID              PIC X(20).
001200     05  SC1350-SCHED-EXISTS         PIC X.
001300         88  SC1350-SCHED-WAS-BUILT  VALUE 'Y'.
001400         88  SC1350-SCHED-EMPTY      VALUE 'N'.
001500     05  SC1350-LAST-PERIOD-NO       PIC 9(3).
001600     05  SC1350-LAST-PERIOD-DATE     PIC X(10).
001700     05  SC1350-LAST-PAYMENT-AMT     PIC S9(7)V99.
001800     05  FILLER                      PIC X(26).
001900******************************************************************
002000*    END OF SC1350 LAYOUT                                        *
002100******************************************************************
