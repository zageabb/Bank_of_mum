000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LNSOLV2000.
000030 AUTHOR.        D. KOVACH.
000040 INSTALLATION.  FAMILY LOAN LEDGER SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN.  02/11/1988.
000060 DATE-COMPILED.
000070 SECURITY.      INTERNAL USE ONLY - TRUST DEPARTMENT RECORDS.
000080******************************************************************
000090*    LNSOLV2000                                                  *
000100*    LOAN-PARAMETER SOLVER.                                      *
000110*                                                                *
000120*    GIVEN A LOAN'S PRINCIPAL AND RATE, AND EITHER THE TERM OR   *
000130*    THE MONTHLY PAYMENT (BUT NOT BOTH, AND MAYBE NEITHER), FILL *
000140*    IN WHICHEVER ONE IS MISSING SO THAT THE SCHEDULE, STATEMENT *
000150*    AND SUMMARY STEPS ALWAYS HAVE A COMPLETE RECORD TO WORK     *
000160*    FROM.  RUNS FIRST IN THE NIGHTLY STREAM AHEAD OF LNSCHD2100 *
000170*    LNSTMT2200 AND LNSUMM2300.                                  *
000180*                                                                *
000190*    CHANGE LOG                                                  *
000200*    ----------                                                  *
000210*    02/11/88  DK  --------  INITIAL VERSION FOR THE LOAN LEDGER *
000220*                            CONVERSION OFF THE PAPER NOTEBOOK.  *
000230*    09/06/88  DK  --------  ANNUITY FORMULA WAS BLOWING UP ON   *
000240*                            ZERO-INTEREST LOANS (DIVIDE BY R).  *
000250*                            ADDED THE R=0 SPECIAL CASE.         *
000260*    04/19/90  RAO --------  ADDED MONTHS-TO-PAYOFF SOLVE (CHILD *
000270*                            LOANS STARTED COMING IN WITH A      *
000280*                            PAYMENT AMOUNT BUT NO TERM).        *
000290*    01/08/92  RAO --------  SIMULATION LOOP REPLACES THE LOG    *
000300*                            FORMULA -- COMPILER HERE HAS NO     *
000310*                            LN() AND WE WERE TIRED OF FAKING IT *
000320*                            WITH A SERIES EXPANSION.            *
000330*    07/14/93  DK  --------  WS-R NOW CARRIED TO 9 DECIMALS,     *
000340*                            ROUNDING WAS DRIFTING A PENNY ON    *
000350*                            360-MONTH SCHEDULES.                *
000360*    11/02/95  RAO --------  COERCE BLANK/NON-NUMERIC INPUT      *
000370*                            FIELDS TO ZERO BEFORE SOLVING.      *
000380*    06/30/98  TLR --------  Y2K REVIEW - NO 2-DIGIT YEARS IN    *
000390*                            THIS PROGRAM, NOTHING TO FIX.       *
000400*    03/15/99  TLR --------  Y2K SIGN-OFF RE-CONFIRMED AFTER     *
000410*                            PORTFOLIO CONVERSION TEST RUN.      *
000420*    08/21/01  TLR  rq0114   COMMAND LINE NOW TAKES IN/OUT FILE  *
000430*                            NAMES ONLY, CLIENT ARG DROPPED -    *
000440*                            LEDGER HAS NO CLIENT SPLITS.        *
000450*    05/02/07  NGP  rq0877   LOOP GUARD RAISED FROM 600 TO 1200  *
000460*                            PERIODS FOR THE LONG-TERM COLLEGE   *
000470*                            LOANS.                              *
000480*    10/11/13  NGP  rq1290   DISPLAY-COUNT CHECKPOINT MESSAGE    *
000490*                            ADDED FOR LONG LEDGER RUNS.         *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520*
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     CONSOLE IS CRT
000560     C01 IS TOP-OF-FORM.
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590*    /users/public/loans/loan.mst
000600     SELECT LOAN-IN-FILE  ASSIGN TO DYNAMIC LOAN-IN-PATH
000610            ORGANIZATION RECORD SEQUENTIAL.
000620*    /users/public/loans/loan.slv
000630     SELECT LOAN-SLV-FILE ASSIGN TO DYNAMIC LOAN-SLV-PATH
000640            ORGANIZATION RECORD SEQUENTIAL.
000650*
000660 DATA DIVISION.
000670*
000680 FILE SECTION.
000690*
000700 FD  LOAN-IN-FILE
000710     RECORD CONTAINS 100 CHARACTERS
000720     LABEL RECORDS ARE STANDARD
000730     DATA RECORD IS LOAN-IN-REC.
000740 01  LOAN-IN-REC                      PIC X(100).
000750*
000760 FD  LOAN-SLV-FILE
000770     RECORD CONTAINS 100 CHARACTERS
000780     LABEL RECORDS ARE STANDARD
000790     DATA RECORD IS LOAN-SLV-REC.
000800 01  LOAN-SLV-REC                     PIC X(100).
000810*
000820 WORKING-STORAGE SECTION.
000830*
000831*    STANDALONE COUNTERS -- NOT PART OF ANY GROUP, SO THEY STAY
000832*    77-LEVEL ITEMS RATHER THAN FIELDS OF WS-VARIABLES.
000833 77  REC-CTR                      PIC 9(7) COMP VALUE 0.
000834 77  DISPLAY-COUNT                PIC 9(5) COMP VALUE 0.
000840     copy 'LN1100.CBL'.
000850*
000860 01  WS-VARIABLES.
000870     05  LOAN-IN-PATH.
000880         10  FILLER               PIC X(14)
000890             VALUE '/users/public/'.
000900         10  LOAN-IN-NAME         PIC X(64).
000910     05  LOAN-SLV-PATH.
000920         10  FILLER               PIC X(14)
000930             VALUE '/users/public/'.
000940         10  LOAN-SLV-NAME        PIC X(64).
000950     05  WS-COMMAND-LINE          PIC X(100).
001010     05  EOF-SW                   PIC 9         VALUE 0.
001020         88  EOF-YES              VALUE 1.
001050     05  FILLER                   PIC X(28).
001060*
001070 01  WS-KNOWNS.
001080     05  WS-HAVE-TERM-SW          PIC X         VALUE 'N'.
001090         88  WS-HAVE-TERM         VALUE 'Y'.
001100     05  WS-HAVE-PYMT-SW          PIC X         VALUE 'N'.
001110         88  WS-HAVE-PYMT         VALUE 'Y'.
001120     05  FILLER                   PIC X(10).
001130*
001140 01  WS-SOLVE-FIELDS.
001150     05  WS-R                     PIC S9(3)V9(9) COMP-3.
001160*        PERIODIC (MONTHLY) RATE, R = ANNUAL RATE / 12 / 100,
001170*        CARRIED TO 9 DECIMALS SO A 360-MONTH SCHEDULE STAYS
001180*        INSIDE A PENNY (SEE CHANGE LOG 07/14/93).
001185     05  WS-R-DEBUG REDEFINES WS-R PIC X(7).
001186*        RAW-BYTE VIEW OF WS-R FOR READING AN ABEND DUMP.
001190     05  WS-FACTOR                PIC S9(9)V9(9) COMP-3.
001200*        HOLDS (1+R) ** N WHILE SOLVING FOR THE PAYMENT.
001210     05  WS-FACTOR-DEBUG REDEFINES WS-FACTOR PIC X(9).
001220*        RAW-BYTE VIEW OF WS-FACTOR FOR READING AN ABEND DUMP.
001230     05  WS-SIM-BALANCE           PIC S9(9)V99 COMP-3.
001240*        RUNNING BALANCE WHILE SIMULATING MONTHS-TO-PAYOFF.
001241     05  WS-SIM-BAL-DEBUG REDEFINES WS-SIM-BALANCE
001242                                  PIC X(6).
001243*        RAW-BYTE VIEW OF WS-SIM-BALANCE FOR AN ABEND DUMP.
001250     05  WS-TERM-SUB              PIC S9(4) COMP.
001260*        PERIOD COUNTER FOR THE MONTHS-TO-PAYOFF SIMULATION.
001270     05  FILLER                   PIC X(15).
001280*
001290 PROCEDURE DIVISION.
001300*
001310 A010-MAIN-LINE.
001320     DISPLAY SPACES UPON CRT.
001330     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001340     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001350         INTO LOAN-IN-NAME LOAN-SLV-NAME.
001360     IF LOAN-IN-NAME = SPACES OR LOAN-SLV-NAME = SPACES
001370         DISPLAY '!!!! ENTER INPUT AND SOLVED-OUTPUT FILE'
001380             UPON CRT
001390         DISPLAY '!!!!   NAMES ON THE COMMAND LINE !!!!'
001400             UPON CRT
001410         STOP RUN.
001420     OPEN INPUT  LOAN-IN-FILE.
001430     OPEN OUTPUT LOAN-SLV-FILE.
001440     PERFORM 1000-READ-LOAN-IN.
001450     PERFORM 2000-SOLVE-LOAN THRU 2000-EXIT
001460         UNTIL EOF-YES.
001470     PERFORM 9000-END-RTN.
001480*
001490 1000-READ-LOAN-IN.
001500     READ LOAN-IN-FILE AT END MOVE 1 TO EOF-SW.
001510     IF NOT EOF-YES
001520         ADD 1 TO REC-CTR
001530         MOVE LOAN-IN-REC TO LN1100-REC.
001540*
001550******************************************************
001560*        START MAIN SECTION                          *
001570******************************************************
001580*
001590 2000-SOLVE-LOAN.
001600     PERFORM 2010-EDIT-LOAN.
001610     PERFORM 2100-DETERMINE-KNOWNS.
001620     IF WS-HAVE-TERM AND NOT WS-HAVE-PYMT
001630         PERFORM 2200-CALC-PAYMENT
001640     ELSE
001650     IF WS-HAVE-PYMT AND NOT WS-HAVE-TERM
001660         PERFORM 2300-CALC-TERM
001670     ELSE
001680     IF NOT WS-HAVE-TERM AND NOT WS-HAVE-PYMT
001690         MOVE 12 TO LN1100-TERM-MONTHS
001700         PERFORM 2200-CALC-PAYMENT.
001710*    (BOTH SUPPLIED -- NOTHING TO SOLVE, FALL THROUGH AND KEEP.)
001720     MOVE LN1100-REC TO LOAN-SLV-REC.
001730     WRITE LOAN-SLV-REC.
001740     IF DISPLAY-COUNT = 100
001750         DISPLAY REC-CTR ' LOANS SOLVED -> ' UPON CRT
001760         MOVE 0 TO DISPLAY-COUNT.
001770     ADD 1 TO DISPLAY-COUNT.
001780     PERFORM 1000-READ-LOAN-IN.
001790 2000-EXIT.
001800     EXIT.
001810*
001820 2010-EDIT-LOAN.
001830*    MISSING/BLANK/UNPARSABLE NUMERICS COERCE TO ZERO.
001840     IF LN1100-PRINCIPAL NOT NUMERIC
001850         MOVE 0 TO LN1100-PRINCIPAL.
001860     IF LN1100-INT-RATE NOT NUMERIC
001870         MOVE 0 TO LN1100-INT-RATE.
001880     IF LN1100-TERM-MONTHS NOT NUMERIC
001890         MOVE 0 TO LN1100-TERM-MONTHS.
001900     IF LN1100-PYMT-AMT NOT NUMERIC
001910         MOVE 0 TO LN1100-PYMT-AMT.
001920*
001930 2100-DETERMINE-KNOWNS.
001940     MOVE 'N' TO WS-HAVE-TERM-SW.
001950     MOVE 'N' TO WS-HAVE-PYMT-SW.
001960     IF LN1100-TERM-MONTHS > 0
001970         MOVE 'Y' TO WS-HAVE-TERM-SW.
001980     IF LN1100-PYMT-AMT > 0
001990         MOVE 'Y' TO WS-HAVE-PYMT-SW.
002000*
002010 2200-CALC-PAYMENT.
002020*    ANNUITY FORMULA.  R = ANNUAL RATE / 12 / 100.
002030*    IF R = 0, PAYMENT = PRINCIPAL / TERM.
002040*    ELSE      PAYMENT = PRINCIPAL * R / (1 - (1+R)**(-N)).
002050*    (1+R)**(-N) IS COMPUTED AS 1 OVER (1+R)**N SO WE NEVER
002060*    HAND THE COMPILER A NEGATIVE EXPONENT.)
002070     COMPUTE WS-R ROUNDED = LN1100-INT-RATE / 1200.
002080     IF WS-R = 0
002090         COMPUTE LN1100-PYMT-AMT ROUNDED =
002100             LN1100-PRINCIPAL / LN1100-TERM-MONTHS
002110     ELSE
002120         COMPUTE WS-FACTOR = (1 + WS-R) ** LN1100-TERM-MONTHS
002130         COMPUTE LN1100-PYMT-AMT ROUNDED =
002140             LN1100-PRINCIPAL * WS-R / (1 - (1 / WS-FACTOR)).
002150*
002160 2300-CALC-TERM.
002170*    MONTHS-TO-PAYOFF.  NO LN() ON THIS COMPILER (SEE CHANGE
002180*    LOG 01/08/92), SO WE WALK THE BALANCE DOWN ONE MONTH AT A
002190*    TIME AT THE GIVEN PAYMENT UNTIL IT IS PAID OFF.  THE
002200*    PERIOD WHERE THE BALANCE REACHES ZERO OR LESS IS THE
002210*    TERM -- SAME ANSWER AS ROUNDING THE CLOSED-FORM TERM UP
002220*    TO THE NEXT WHOLE MONTH.  1200-MONTH GUARD (CHANGE LOG
002230*    05/02/07) STOPS A RUNAWAY WHEN THE PAYMENT DOES NOT EVEN
002240*    COVER THE INTEREST.
002250     COMPUTE WS-R ROUNDED = LN1100-INT-RATE / 1200.
002260     MOVE LN1100-PRINCIPAL TO WS-SIM-BALANCE.
002270     MOVE 0 TO WS-TERM-SUB.
002280     PERFORM 2310-SIM-ONE-PERIOD
002290         UNTIL WS-SIM-BALANCE NOT > 0
002300            OR WS-TERM-SUB > 1200.
002310     MOVE WS-TERM-SUB TO LN1100-TERM-MONTHS.
002320*
002330 2310-SIM-ONE-PERIOD.
002340     ADD 1 TO WS-TERM-SUB.
002350     IF WS-R = 0
002360         SUBTRACT LN1100-PYMT-AMT FROM WS-SIM-BALANCE
002370     ELSE
002380         COMPUTE WS-SIM-BALANCE ROUNDED =
002390             WS-SIM-BALANCE + (WS-SIM-BALANCE * WS-R)
002400                 - LN1100-PYMT-AMT.
002410*
002420 9000-END-RTN.
002430     DISPLAY 'LNSOLV2000 COMPLETE -- ' REC-CTR ' LOANS SOLVED'
002440         UPON CRT.
002450     CLOSE LOAN-IN-FILE.
002460     CLOSE LOAN-SLV-FILE.
002470     STOP RUN.
002480******************************************************************
002490*    END OF LNSOLV2000                                           *
002500******************************************************************
