000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LNSCHD2100.
000030 AUTHOR.        D. KOVACH.
000040 INSTALLATION.  FAMILY LOAN LEDGER SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN.  03/02/1988.
000060 DATE-COMPILED.
000070 SECURITY.      INTERNAL USE ONLY - TRUST DEPARTMENT RECORDS.
000080******************************************************************
000090*    LNSCHD2100                                                  *
000100*    AMORTIZATION SCHEDULE GENERATOR.                            *
000110*                                                                *
000120*    RUNS SECOND IN THE NIGHTLY STREAM, RIGHT BEHIND LNSOLV2000. *
000130*    READS THE SOLVED LOAN MASTER AND THE PAYMENT FILE (BOTH     *
000140*    IN LOAN-ID SEQUENCE) TOGETHER, ONE LOAN AT A TIME, SO THE   *
000150*    EARLIEST PAYMENT DATE IS AVAILABLE IF THE LOAN HAS NO       *
000160*    START DATE OF ITS OWN.  WRITES THE PRINTED SCHEDULE AND A   *
000170*    SMALL HAND-OFF RECORD PER LOAN (SC1350) SO LNSTMT2200 DOES  *
000180*    NOT HAVE TO WALK THE WHOLE SCHEDULE OVER AGAIN JUST TO GET  *
000190*    THE EXPECTED FINAL PAYMENT FIGURES.                         *
000200*                                                                *
000210*    CHANGE LOG                                                  *
000220*    ----------                                                  *
000230*    03/02/88  DK  --------  INITIAL VERSION.                    *
000240*    09/06/88  DK  --------  NO-NEGATIVE-AMORTIZATION GUARD ADDED*
000250*                            SO A TOO-SMALL PAYMENT CANNOT LET   *
000260*                            THE BALANCE GROW.                   *
000270*    02/14/91  RAO --------  LAST PERIOD NOW CLEARS THE BALANCE  *
000280*                            EXACTLY INSTEAD OF LEAVING A FEW    *
000290*                            CENTS OUTSTANDING ON BALLOON LOANS. *
000300*    08/30/92  RAO --------  ROUNDING COULD DRIVE THE LAST END   *
000310*                            BALANCE A PENNY NEGATIVE -- ADDED   *
000320*                            THE OVERSHOOT FIX-UP IN 3200.       *
000330*    01/11/95  DK  --------  START DATE NOW FALLS BACK TO THE    *
000340*                            EARLIEST PAYMENT ON FILE, THEN TO   *
000350*                            THE FIRST OF THE RUN MONTH, WHEN    *
000360*                            THE LOAN CARRIES NO START DATE.     *
000370*    11/02/95  RAO --------  SC1350 EXTRACT ADDED FOR LNSTMT2200.*
000380*    06/30/98  TLR --------  Y2K REVIEW - RUN-DATE CENTURY       *
000390*                            WINDOW CONFIRMED (50/50 SPLIT).     *
000400*    03/15/99  TLR --------  Y2K SIGN-OFF RE-CONFIRMED AFTER     *
000410*                            PORTFOLIO CONVERSION TEST RUN.      *
000420*    08/21/01  TLR  rq0114   COMMAND LINE TAKES FOUR FILE NAMES  *
000430*                            NOW - LOAN IN, PAYMENT IN, SCHEDULE *
000440*                            REPORT OUT, EXTRACT OUT.            *
000450*    05/02/07  NGP  rq0877   LEAP-YEAR TEST REWRITTEN TO USE THE *
000460*                            400/100/4 RULE (WAS JUST MOD 4).    *
000470*    10/11/13  NGP  rq1290   DISPLAY-COUNT CHECKPOINT MESSAGE    *
000480*                            ADDED FOR LONG LEDGER RUNS.         *
000490******************************************************************
000500 ENVIRONMENT DIVISION.
000510*
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     CONSOLE IS CRT
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580*    /users/public/loans/loan.slv
000590     SELECT LOAN-MST-FILE   ASSIGN TO DYNAMIC LOAN-MST-PATH
000600            ORGANIZATION RECORD SEQUENTIAL.
000610*    /users/public/loans/payment.dat
000620     SELECT PAY-FILE        ASSIGN TO DYNAMIC PAY-PATH
000630            ORGANIZATION RECORD SEQUENTIAL.
000640*    /users/public/loans/schedule.rpt
000650     SELECT SCHED-RPT-FILE  ASSIGN TO DYNAMIC SCHED-RPT-PATH
000660            ORGANIZATION LINE SEQUENTIAL.
000670*    /users/public/loans/schedule.ext
000680     SELECT SCHED-EXT-FILE  ASSIGN TO DYNAMIC SCHED-EXT-PATH
000690            ORGANIZATION RECORD SEQUENTIAL.
000700*
000710 DATA DIVISION.
000720*
000730 FILE SECTION.
000740*
000750 FD  LOAN-MST-FILE
000760     RECORD CONTAINS 100 CHARACTERS
000770     LABEL RECORDS ARE STANDARD
000780     DATA RECORD IS LOAN-MST-REC.
000790 01  LOAN-MST-REC                     PIC X(100).
000800*
000810 FD  PAY-FILE
000820     RECORD CONTAINS 80 CHARACTERS
000830     LABEL RECORDS ARE STANDARD
000840     DATA RECORD IS PAY-REC.
000850 01  PAY-REC                          PIC X(80).
000860*
000870 FD  SCHED-RPT-FILE
000880     RECORD CONTAINS 132 CHARACTERS
000890     LABEL RECORDS ARE STANDARD
000900     DATA RECORD IS SCHED-RPT-REC.
000910 01  SCHED-RPT-REC                    PIC X(132).
000920*
000930 FD  SCHED-EXT-FILE
000940     RECORD CONTAINS 80 CHARACTERS
000950     LABEL RECORDS ARE STANDARD
000960     DATA RECORD IS SCHED-EXT-REC.
000970 01  SCHED-EXT-REC                    PIC X(80).
000980*
000990 WORKING-STORAGE SECTION.
001000*
001001*    STANDALONE COUNTERS -- NOT PART OF ANY GROUP, SO THEY STAY
001002*    77-LEVEL ITEMS RATHER THAN FIELDS OF WS-VARIABLES.
001003 77  REC-CTR                      PIC 9(7) COMP  VALUE 0.
001004 77  DISPLAY-COUNT                PIC 9(5) COMP  VALUE 0.
001010     copy 'LN1100.CBL'.
001020     copy 'PY1200.CBL'.
001030     copy 'SC1300.CBL'.
001040     copy 'SC1350.CBL'.
001050*
001060 01  WS-VARIABLES.
001070     05  LOAN-MST-PATH.
001080         10  FILLER               PIC X(14)
001090             VALUE '/users/public/'.
001100         10  LOAN-MST-NAME        PIC X(64).
001110     05  PAY-PATH.
001120         10  FILLER               PIC X(14)
001130             VALUE '/users/public/'.
001140         10  PAY-NAME             PIC X(64).
001150     05  SCHED-RPT-PATH.
001160         10  FILLER               PIC X(14)
001170             VALUE '/users/public/'.
001180         10  SCHED-RPT-NAME       PIC X(64).
001190     05  SCHED-EXT-PATH.
001200         10  FILLER               PIC X(14)
001210             VALUE '/users/public/'.
001220         10  SCHED-EXT-NAME       PIC X(64).
001230     05  WS-COMMAND-LINE          PIC X(200).
001240     05  EOF-LOAN-SW              PIC 9          VALUE 0.
001250         88  EOF-LOAN             VALUE 1.
001260     05  EOF-PAY-SW               PIC 9          VALUE 0.
001270         88  EOF-PAY              VALUE 1.
001300     05  FILLER                   PIC X(28).
001310*
001320 01  WS-RUN-DATE-FIELDS.
001330     05  WS-TODAY-YYMMDD          PIC 9(6).
001340     05  WS-TODAY-R REDEFINES WS-TODAY-YYMMDD.
001350         10  WS-TODAY-YY          PIC 9(2).
001360         10  WS-TODAY-MM          PIC 9(2).
001370         10  WS-TODAY-DD          PIC 9(2).
001380     05  WS-TODAY-CCYY            PIC 9(4) COMP.
001390     05  WS-RUN-DATE-GROUP.
001400         10  WS-RUN-YYYY          PIC 9(4).
001410         10  FILLER               PIC X      VALUE '-'.
001420         10  WS-RUN-MM            PIC 9(2).
001430         10  FILLER               PIC X      VALUE '-'.
001440         10  WS-RUN-DD            PIC 9(2)   VALUE 1.
001450     05  WS-RUN-DATE-ISO REDEFINES WS-RUN-DATE-GROUP PIC X(10).
001460     05  FILLER                   PIC X(15).
001470*
001480 01  WS-MATCH-FIELDS.
001490     05  WS-MIN-PAY-DATE          PIC X(10).
001500     05  FILLER                   PIC X(10).
001510*
001520 01  WS-SCHEDULE-FIELDS.
001530     05  WS-START-DATE            PIC X(10).
001540     05  WS-START-DATE-R REDEFINES WS-START-DATE.
001550         10  WS-SD-YYYY           PIC 9(4).
001560         10  FILLER               PIC X.
001570         10  WS-SD-MM             PIC 9(2).
001580         10  FILLER               PIC X.
001590         10  WS-SD-DD             PIC 9(2).
001600     05  WS-PERIOD-NO             PIC S9(4) COMP.
001610     05  WS-R                     PIC S9(3)V9(9) COMP-3.
001620     05  WS-BEGIN-BAL             PIC S9(9)V99   COMP-3.
001630     05  WS-INTEREST              PIC S9(9)V99   COMP-3.
001640     05  WS-PAYMENT-DUE           PIC S9(9)V99   COMP-3.
001650     05  WS-PRIN-PORTION          PIC S9(9)V99   COMP-3.
001660     05  WS-END-BAL               PIC S9(9)V99   COMP-3.
001670     05  WS-TOT-PAYMENT           PIC S9(9)V99   COMP-3.
001680     05  WS-TOT-INTEREST          PIC S9(9)V99   COMP-3.
001690     05  WS-TOT-PRINCIPAL         PIC S9(9)V99   COMP-3.
001700     05  WS-LAST-PERIOD-DATE      PIC X(10).
001710     05  WS-LAST-PAYMENT-AMT      PIC S9(9)V99   COMP-3.
001720     05  FILLER                   PIC X(20).
001730*
001740 01  WS-ADD-MONTHS-FIELDS.
001750     05  AM-BASE-YYYY             PIC 9(4).
001760     05  AM-BASE-MM               PIC 9(2).
001770     05  AM-BASE-DD               PIC 9(2).
001780     05  AM-N-MONTHS              PIC S9(4) COMP.
001790     05  AM-TOTAL-MONTHS          PIC S9(5) COMP.
001800     05  AM-YEARS-ADD             PIC S9(4) COMP.
001810     05  AM-MM-REM                PIC S9(4) COMP.
001820     05  AM-RESULT-YYYY           PIC 9(4) COMP.
001830     05  AM-RESULT-MM             PIC 9(2) COMP.
001840     05  AM-RESULT-DD             PIC 9(2) COMP.
001850     05  AM-DAYS-IN-MONTH         PIC 9(2) COMP.
001860     05  AM-DIV-WORK              PIC S9(4) COMP.
001870     05  AM-REM-400               PIC S9(4) COMP.
001880     05  AM-REM-100               PIC S9(4) COMP.
001890     05  AM-REM-4                 PIC S9(4) COMP.
001900     05  AM-RESULT-DATE-GROUP.
001910         10  AM-RD-YYYY           PIC 9(4).
001920         10  FILLER               PIC X      VALUE '-'.
001930         10  AM-RD-MM             PIC 9(2).
001940         10  FILLER               PIC X      VALUE '-'.
001950         10  AM-RD-DD             PIC 9(2).
001960     05  AM-RESULT-DATE REDEFINES AM-RESULT-DATE-GROUP PIC X(10).
001970     05  FILLER                   PIC X(10).
001980*
001990 PROCEDURE DIVISION.
002000*
002010 A010-MAIN-LINE.
002020     DISPLAY SPACES UPON CRT.
002030     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002040     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002050         INTO LOAN-MST-NAME PAY-NAME
002060              SCHED-RPT-NAME SCHED-EXT-NAME.
002070     IF LOAN-MST-NAME = SPACES OR PAY-NAME = SPACES
002080         OR SCHED-RPT-NAME = SPACES OR SCHED-EXT-NAME = SPACES
002090         DISPLAY '!!!! ENTER LOAN, PAYMENT, SCHEDULE-REPORT'
002100             UPON CRT
002110         DISPLAY '!!!!   AND EXTRACT FILE NAMES ON THE'
002120             UPON CRT
002130         DISPLAY '!!!!   COMMAND LINE !!!!' UPON CRT
002140         STOP RUN.
002150     PERFORM 1900-GET-RUN-DATE.
002160     OPEN INPUT  LOAN-MST-FILE.
002170     OPEN INPUT  PAY-FILE.
002180     OPEN OUTPUT SCHED-RPT-FILE.
002190     OPEN OUTPUT SCHED-EXT-FILE.
002200     PERFORM 1000-READ-LOAN.
002210     PERFORM 1100-READ-PAYMENT.
002220     PERFORM 2000-PROCESS-LOAN THRU 2000-EXIT
002230         UNTIL EOF-LOAN.
002240     PERFORM 9000-END-RTN.
002250*
002260 1000-READ-LOAN.
002270     READ LOAN-MST-FILE AT END MOVE 1 TO EOF-LOAN-SW.
002280     IF NOT EOF-LOAN
002290         ADD 1 TO REC-CTR
002300         MOVE LOAN-MST-REC TO LN1100-REC.
002310*
002320 1100-READ-PAYMENT.
002330     READ PAY-FILE AT END MOVE 1 TO EOF-PAY-SW.
002340     IF NOT EOF-PAY
002350         MOVE PAY-REC TO PY1200-REC.
002360*
002370 1900-GET-RUN-DATE.
002380*    FIRST DAY OF THE CURRENT RUN MONTH -- FALL-BACK START DATE
002390*    WHEN A LOAN HAS NEITHER ITS OWN START DATE NOR A PAYMENT.
002400     ACCEPT WS-TODAY-YYMMDD FROM DATE.
002410     MOVE WS-TODAY-YY TO WS-TODAY-CCYY.
002420     IF WS-TODAY-YY > 50
002430         ADD 1900 TO WS-TODAY-CCYY
002440     ELSE
002450         ADD 2000 TO WS-TODAY-CCYY.
002460     MOVE WS-TODAY-CCYY TO WS-RUN-YYYY.
002470     MOVE WS-TODAY-MM   TO WS-RUN-MM.
002480     MOVE 1             TO WS-RUN-DD.
002490*
002500******************************************************
002510*        START MAIN SECTION                          *
002520******************************************************
002530*
002540 2000-PROCESS-LOAN.
002550     MOVE HIGH-VALUES TO WS-MIN-PAY-DATE.
002560     PERFORM 2100-CONSUME-PAYMENTS-FOR-LOAN
002570         UNTIL EOF-PAY OR PY1200-LOAN-ID NOT = LN1100-LOAN-ID.
002580     PERFORM 3950-FIND-START-DATE.
002590     PERFORM 3000-BUILD-SCHEDULE.
002600     IF DISPLAY-COUNT = 100
002610         DISPLAY REC-CTR ' LOANS SCHEDULED -> ' UPON CRT
002620         MOVE 0 TO DISPLAY-COUNT.
002630     ADD 1 TO DISPLAY-COUNT.
002640     PERFORM 1000-READ-LOAN.
002650 2000-EXIT.
002660     EXIT.
002670*
002680 2100-CONSUME-PAYMENTS-FOR-LOAN.
002690     IF NOT PY1200-PAY-DATE-BLANK
002700         AND PY1200-PAY-DATE < WS-MIN-PAY-DATE
002710         MOVE PY1200-PAY-DATE TO WS-MIN-PAY-DATE.
002720     PERFORM 1100-READ-PAYMENT.
002730*
002740 3000-BUILD-SCHEDULE.
002750     MOVE SPACES TO SC1350-REC.
002760     MOVE LN1100-LOAN-ID TO SC1350-LOAN-ID.
002770     IF LN1100-PRINCIPAL NOT > 0 OR LN1100-TERM-MONTHS NOT > 0
002780         OR LN1100-PYMT-AMT NOT > 0
002790         MOVE 'N' TO SC1350-SCHED-EXISTS
002800     ELSE
002810         MOVE 'Y' TO SC1350-SCHED-EXISTS
002820         PERFORM 3100-EMIT-HEADER
002830         MOVE 0 TO WS-TOT-PAYMENT WS-TOT-INTEREST WS-TOT-PRINCIPAL
002840         MOVE LN1100-PRINCIPAL TO WS-BEGIN-BAL
002850         COMPUTE WS-R ROUNDED = LN1100-INT-RATE / 1200
002860         MOVE WS-SD-YYYY TO AM-BASE-YYYY
002870         MOVE WS-SD-MM   TO AM-BASE-MM
002880         MOVE WS-SD-DD   TO AM-BASE-DD
002890         MOVE 1 TO WS-PERIOD-NO
002900         PERFORM 3200-CALC-PERIOD THRU 3200-EXIT
002910             UNTIL WS-PERIOD-NO > LN1100-TERM-MONTHS
002920         PERFORM 3300-EMIT-TOTALS
002930         MOVE LN1100-TERM-MONTHS  TO SC1350-LAST-PERIOD-NO
002940         MOVE WS-LAST-PERIOD-DATE TO SC1350-LAST-PERIOD-DATE
002950         MOVE WS-LAST-PAYMENT-AMT TO SC1350-LAST-PAYMENT-AMT.
002960     MOVE SC1350-REC TO SCHED-EXT-REC.
002970     WRITE SCHED-EXT-REC.
002980*
002990 3100-EMIT-HEADER.
003000     MOVE SPACES              TO SC1300-LINE.
003010     MOVE LN1100-LOAN-ID      TO SC1300-HDR-LOAN-ID.
003020     MOVE LN1100-CHILD-NAME   TO SC1300-HDR-CHILD-NAME.
003030     MOVE LN1100-PRINCIPAL    TO SC1300-HDR-PRINCIPAL.
003040     MOVE LN1100-INT-RATE     TO SC1300-HDR-RATE.
003050     MOVE LN1100-TERM-MONTHS  TO SC1300-HDR-MONTHS.
003060     MOVE LN1100-PYMT-AMT     TO SC1300-HDR-PAYMENT.
003070     MOVE SC1300-LINE         TO SCHED-RPT-REC.
003080     WRITE SCHED-RPT-REC.
003090*
003100 3200-CALC-PERIOD.
003110*    INTEREST FOR THE PERIOD.
003120     COMPUTE WS-INTEREST ROUNDED = WS-BEGIN-BAL * WS-R.
003130*    PAYMENT DUE -- CONTRACT PAYMENT, EXCEPT THE LAST PERIOD
003140*    CLEARS THE BALANCE EXACTLY, AND NO PAYMENT IS EVER LET
003150*    RUN BELOW THE INTEREST (NO NEGATIVE AMORTIZATION).
003160     IF WS-PERIOD-NO = LN1100-TERM-MONTHS
003170         COMPUTE WS-PAYMENT-DUE ROUNDED =
003171             WS-BEGIN-BAL + WS-INTEREST
003180     ELSE
003190     IF WS-R > 0 AND LN1100-PYMT-AMT NOT > WS-INTEREST
003200         MOVE WS-INTEREST TO WS-PAYMENT-DUE
003210     ELSE
003220         MOVE LN1100-PYMT-AMT TO WS-PAYMENT-DUE.
003230     COMPUTE WS-PRIN-PORTION ROUNDED =
003231         WS-PAYMENT-DUE - WS-INTEREST.
003240     COMPUTE WS-END-BAL ROUNDED = WS-BEGIN-BAL - WS-PRIN-PORTION.
003250     IF WS-END-BAL < 0
003260*        ROUNDING OVERSHOT -- TRIM THE PAYMENT BY THE SHORTAGE
003270*        AND SQUARE THE BALANCE AT ZERO (CHANGE LOG 08/30/92).
003280         COMPUTE WS-PAYMENT-DUE ROUNDED =
003281             WS-PAYMENT-DUE + WS-END-BAL
003290         COMPUTE WS-PRIN-PORTION ROUNDED =
003291             WS-PAYMENT-DUE - WS-INTEREST
003300         MOVE 0 TO WS-END-BAL.
003310     COMPUTE AM-N-MONTHS = WS-PERIOD-NO - 1.
003320     PERFORM 3900-ADD-MONTHS.
003330     MOVE SPACES               TO SC1300-LINE.
003340     MOVE WS-PERIOD-NO         TO SC1300-PERIOD-NO.
003350     MOVE AM-RESULT-DATE       TO SC1300-PERIOD-DATE.
003360     MOVE WS-BEGIN-BAL         TO SC1300-BEGIN-BAL.
003370     MOVE WS-PAYMENT-DUE       TO SC1300-PAYMENT.
003380     MOVE WS-INTEREST          TO SC1300-INTEREST.
003390     MOVE WS-PRIN-PORTION      TO SC1300-PRINCIPAL-PORTION.
003400     MOVE WS-END-BAL           TO SC1300-END-BAL.
003410     IF WS-PERIOD-NO = LN1100-TERM-MONTHS
003420         MOVE 'Y' TO SC1300-FINAL-FLAG
003430     ELSE
003440         MOVE 'N' TO SC1300-FINAL-FLAG.
003450     MOVE SC1300-LINE          TO SCHED-RPT-REC.
003460     WRITE SCHED-RPT-REC.
003470     ADD WS-PAYMENT-DUE    TO WS-TOT-PAYMENT.
003480     ADD WS-INTEREST       TO WS-TOT-INTEREST.
003490     ADD WS-PRIN-PORTION   TO WS-TOT-PRINCIPAL.
003500     MOVE AM-RESULT-DATE   TO WS-LAST-PERIOD-DATE.
003510     MOVE WS-PAYMENT-DUE   TO WS-LAST-PAYMENT-AMT.
003520     MOVE WS-END-BAL       TO WS-BEGIN-BAL.
003530     ADD 1 TO WS-PERIOD-NO.
003540 3200-EXIT.
003550     EXIT.
003560*
003570 3300-EMIT-TOTALS.
003580     MOVE SPACES            TO SC1300-LINE.
003590     MOVE WS-TOT-PAYMENT    TO SC1300-TOT-PAYMENT.
003600     MOVE WS-TOT-INTEREST   TO SC1300-TOT-INTEREST.
003610     MOVE WS-TOT-PRINCIPAL  TO SC1300-TOT-PRINCIPAL.
003620     MOVE SC1300-LINE       TO SCHED-RPT-REC.
003630     WRITE SCHED-RPT-REC.
003640*
003650******************************************************
003660*        DATE ROUTINES                               *
003670******************************************************
003680*
003690 3900-ADD-MONTHS.
003700*    ADVANCE A CALENDAR DATE BY AM-N-MONTHS WHOLE MONTHS.  DAY
003710*    OF MONTH IS THE LESSER OF THE ORIGINAL DAY AND THE NUMBER
003720*    OF DAYS IN THE TARGET MONTH (JAN 31 + 1 MONTH = FEB 28).
003730     COMPUTE AM-TOTAL-MONTHS = AM-BASE-MM - 1 + AM-N-MONTHS.
003740     DIVIDE AM-TOTAL-MONTHS BY 12
003750         GIVING AM-YEARS-ADD REMAINDER AM-MM-REM.
003760     COMPUTE AM-RESULT-YYYY = AM-BASE-YYYY + AM-YEARS-ADD.
003770     COMPUTE AM-RESULT-MM   = AM-MM-REM + 1.
003780     PERFORM 3910-DAYS-IN-MONTH.
003790     IF AM-BASE-DD < AM-DAYS-IN-MONTH
003800         MOVE AM-BASE-DD TO AM-RESULT-DD
003810     ELSE
003820         MOVE AM-DAYS-IN-MONTH TO AM-RESULT-DD.
003830     MOVE AM-RESULT-YYYY TO AM-RD-YYYY.
003840     MOVE AM-RESULT-MM   TO AM-RD-MM.
003850     MOVE AM-RESULT-DD   TO AM-RD-DD.
003860*
003870 3910-DAYS-IN-MONTH.
003880     IF AM-RESULT-MM = 4 OR AM-RESULT-MM = 6 OR AM-RESULT-MM = 9
003890         OR AM-RESULT-MM = 11
003900         MOVE 30 TO AM-DAYS-IN-MONTH
003910     ELSE
003920     IF AM-RESULT-MM = 2
003930         PERFORM 3920-FEB-DAYS
003940     ELSE
003950         MOVE 31 TO AM-DAYS-IN-MONTH.
003960*
003970 3920-FEB-DAYS.
003980*    LEAP YEAR -- DIVISIBLE BY 4, EXCEPT CENTURIES UNLESS ALSO
003990*    DIVISIBLE BY 400 (CHANGE LOG 05/02/07).
004000     DIVIDE AM-RESULT-YYYY BY 400 GIVING AM-DIV-WORK
004010         REMAINDER AM-REM-400.
004020     IF AM-REM-400 = 0
004030         MOVE 29 TO AM-DAYS-IN-MONTH
004040     ELSE
004050     DIVIDE AM-RESULT-YYYY BY 100 GIVING AM-DIV-WORK
004060         REMAINDER AM-REM-100.
004070     IF AM-REM-100 = 0 AND AM-REM-400 NOT = 0
004080         MOVE 28 TO AM-DAYS-IN-MONTH
004090     ELSE
004100     IF AM-REM-400 NOT = 0
004110         DIVIDE AM-RESULT-YYYY BY 4 GIVING AM-DIV-WORK
004120             REMAINDER AM-REM-4
004130         IF AM-REM-4 = 0
004140             MOVE 29 TO AM-DAYS-IN-MONTH
004150         ELSE
004160             MOVE 28 TO AM-DAYS-IN-MONTH.
004170*
004180 3950-FIND-START-DATE.
004190*    EXPLICIT START DATE, ELSE EARLIEST PAYMENT DATE, ELSE THE
004200*    FIRST OF THE RUN MONTH.
004210     MOVE SPACES TO WS-START-DATE.
004220     IF NOT LN1100-START-DATE-BLANK
004230         AND LN1100-START-YYYY NUMERIC
004240         AND LN1100-START-MM   NUMERIC
004250         AND LN1100-START-DD   NUMERIC
004260         AND LN1100-START-DASH1 = '-'
004270         AND LN1100-START-DASH2 = '-'
004280         MOVE LN1100-START-DATE TO WS-START-DATE.
004290     IF WS-START-DATE = SPACES
004300         AND WS-MIN-PAY-DATE NOT = HIGH-VALUES
004310         MOVE WS-MIN-PAY-DATE TO WS-START-DATE.
004320     IF WS-START-DATE = SPACES
004330         MOVE WS-RUN-DATE-ISO TO WS-START-DATE.
004340*
004350 9000-END-RTN.
004360     DISPLAY 'LNSCHD2100 COMPLETE -- ' REC-CTR ' LOANS SCHEDULED'
004370         UPON CRT.
004380     CLOSE LOAN-MST-FILE.
004390     CLOSE PAY-FILE.
004400     CLOSE SCHED-RPT-FILE.
004410     CLOSE SCHED-EXT-FILE.
004420     STOP RUN.
004430******************************************************************
004440*    END OF LNSCHD2100                                           *
004450******************************************************************
