000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LNSUMM2300.
000030 AUTHOR.        D. KOVACH.
000040 INSTALLATION.  FAMILY LOAN LEDGER SYSTEM - DATA PROCESSING.
000050 DATE-WRITTEN.  04/05/1988.
000060 DATE-COMPILED.
000070 SECURITY.      INTERNAL USE ONLY - TRUST DEPARTMENT RECORDS.
000080******************************************************************
000090*    LNSUMM2300                                                  *
000100*    PORTFOLIO SUMMARY.                                          *
000110*                                                                *
000120*    RUNS LAST IN THE NIGHTLY STREAM.  ONE LINE PER LOAN --      *
000130*    CURRENT BALANCE (PRINCIPAL LESS PAYMENTS RECEIVED TO DATE)  *
000140*    AND TOTAL EXPECTED REPAYMENT (CONTRACT PAYMENT TIMES TERM)  *
000150*    -- PLUS A GRAND-TOTALS LINE FOR THE WHOLE PORTFOLIO.  DOES  *
000160*    NOT NEED THE SCHEDULE OR THE STATEMENT, ONLY THE SOLVED     *
000170*    LOAN MASTER AND THE RAW PAYMENT FILE.                       *
000180*                                                                *
000190*    CHANGE LOG                                                  *
000200*    ----------                                                  *
000210*    04/05/88  DK  --------  INITIAL VERSION.                    *
000220*    02/14/91  RAO --------  GRAND TOTALS LINE ADDED AT THE      *
000230*                            REQUEST OF THE TRUST OFFICER.       *
000240*    06/30/98  TLR --------  Y2K REVIEW - NO DATE ARITHMETIC IN  *
000250*                            THIS PROGRAM, NOTHING TO FIX.       *
000260*    03/15/99  TLR --------  Y2K SIGN-OFF RE-CONFIRMED AFTER     *
000270*                            PORTFOLIO CONVERSION TEST RUN.      *
000280*    08/21/01  TLR  rq0114   COMMAND LINE TAKES THREE FILE       *
000290*                            NAMES NOW - LOAN, PAYMENT, SUMMARY  *
000300*                            REPORT OUT.                         *
000310*    10/11/13  NGP  rq1290   DISPLAY-COUNT CHECKPOINT MESSAGE    *
000320*                            ADDED FOR LONG LEDGER RUNS.         *
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350*
000360 CONFIGURATION SECTION.
000370 SPECIAL-NAMES.
000380     CONSOLE IS CRT
000390     C01 IS TOP-OF-FORM.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420*    /users/public/loans/loan.slv
000430     SELECT LOAN-MST-FILE   ASSIGN TO DYNAMIC LOAN-MST-PATH
000440            ORGANIZATION RECORD SEQUENTIAL.
000450*    /users/public/loans/payment.dat
000460     SELECT PAY-FILE        ASSIGN TO DYNAMIC PAY-PATH
000470            ORGANIZATION RECORD SEQUENTIAL.
000480*    /users/public/loans/summary.rpt
000490     SELECT SUMM-RPT-FILE   ASSIGN TO DYNAMIC SUMM-RPT-PATH
000500            ORGANIZATION LINE SEQUENTIAL.
000510*
000520 DATA DIVISION.
000530*
000540 FILE SECTION.
000550*
000560 FD  LOAN-MST-FILE
000570     RECORD CONTAINS 100 CHARACTERS
000580     LABEL RECORDS ARE STANDARD
000590     DATA RECORD IS LOAN-MST-REC.
000600 01  LOAN-MST-REC                     PIC X(100).
000610*
000620 FD  PAY-FILE
000630     RECORD CONTAINS 80 CHARACTERS
000640     LABEL RECORDS ARE STANDARD
000650     DATA RECORD IS PAY-REC.
000660 01  PAY-REC                          PIC X(80).
000670*
000680 FD  SUMM-RPT-FILE
000690     RECORD CONTAINS 132 CHARACTERS
000700     LABEL RECORDS ARE STANDARD
000710     DATA RECORD IS SUMM-RPT-REC.
000720 01  SUMM-RPT-REC                     PIC X(132).
000730*
000740 WORKING-STORAGE SECTION.
000750*
000751*    STANDALONE COUNTERS -- NOT PART OF ANY GROUP, SO THEY STAY
000752*    77-LEVEL ITEMS RATHER THAN FIELDS OF WS-VARIABLES.
000753 77  REC-CTR                      PIC 9(7) COMP  VALUE 0.
000754 77  DISPLAY-COUNT                PIC 9(5) COMP  VALUE 0.
000760     copy 'LN1100.CBL'.
000770     copy 'PY1200.CBL'.
000780     copy 'SM1500.CBL'.
000790*
000800 01  WS-VARIABLES.
000810     05  LOAN-MST-PATH.
000820         10  FILLER               PIC X(14)
000830             VALUE '/users/public/'.
000840         10  LOAN-MST-NAME        PIC X(64).
000850     05  PAY-PATH.
000860         10  FILLER               PIC X(14)
000870             VALUE '/users/public/'.
000880         10  PAY-NAME             PIC X(64).
000890     05  SUMM-RPT-PATH.
000900         10  FILLER               PIC X(14)
000910             VALUE '/users/public/'.
000920         10  SUMM-RPT-NAME        PIC X(64).
000930     05  WS-COMMAND-LINE          PIC X(200).
000940     05  EOF-LOAN-SW              PIC 9          VALUE 0.
000950         88  EOF-LOAN             VALUE 1.
000960     05  EOF-PAY-SW               PIC 9          VALUE 0.
000970         88  EOF-PAY              VALUE 1.
001000     05  FILLER                   PIC X(28).
001010*
001020 01  WS-SUMMARY-FIELDS.
001030     05  WS-PAYMENTS-RECEIVED     PIC S9(9)V99 COMP-3.
001031     05  WS-PMTS-RECVD-DBG REDEFINES WS-PAYMENTS-RECEIVED
001032                                  PIC X(6).
001033*        RAW-BYTE VIEW OF WS-PAYMENTS-RECEIVED FOR A DUMP READ.
001040     05  WS-CURRENT-BAL           PIC S9(9)V99 COMP-3.
001041     05  WS-CURRENT-BAL-DBG REDEFINES WS-CURRENT-BAL
001042                                  PIC X(6).
001050     05  WS-TOTAL-EXPECTED        PIC S9(9)V99 COMP-3.
001051     05  WS-TOTAL-EXP-DBG REDEFINES WS-TOTAL-EXPECTED
001052                                  PIC X(6).
001060     05  WS-GRAND-PRINCIPAL       PIC S9(9)V99 COMP-3 VALUE 0.
001070     05  WS-GRAND-CURRENT-BAL     PIC S9(9)V99 COMP-3 VALUE 0.
001080     05  WS-GRAND-EXPECTED        PIC S9(9)V99 COMP-3 VALUE 0.
001090     05  FILLER                   PIC X(20).
001100*
001110 PROCEDURE DIVISION.
001120*
001130 A010-MAIN-LINE.
001140     DISPLAY SPACES UPON CRT.
001150     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001160     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001170         INTO LOAN-MST-NAME PAY-NAME SUMM-RPT-NAME.
001180     IF LOAN-MST-NAME = SPACES OR PAY-NAME = SPACES
001190         OR SUMM-RPT-NAME = SPACES
001200         DISPLAY '!!!! ENTER LOAN, PAYMENT AND SUMMARY-REPORT'
001210             UPON CRT
001220         DISPLAY '!!!!   FILE NAMES ON THE COMMAND LINE !!!!'
001230             UPON CRT
001240         STOP RUN.
001250     OPEN INPUT  LOAN-MST-FILE.
001260     OPEN INPUT  PAY-FILE.
001270     OPEN OUTPUT SUMM-RPT-FILE.
001280     PERFORM 1000-READ-LOAN.
001290     PERFORM 1100-READ-PAYMENT.
001300     PERFORM 5100-EMIT-COLUMN-HDGS.
001310     PERFORM 2000-PROCESS-LOAN THRU 2000-EXIT
001320         UNTIL EOF-LOAN.
001330     PERFORM 5900-EMIT-GRAND-TOTALS.
001340     PERFORM 9000-END-RTN.
001350*
001360 1000-READ-LOAN.
001370     READ LOAN-MST-FILE AT END MOVE 1 TO EOF-LOAN-SW.
001380     IF NOT EOF-LOAN
001390         ADD 1 TO REC-CTR
001400         MOVE LOAN-MST-REC TO LN1100-REC.
001410*
001420 1100-READ-PAYMENT.
001430     READ PAY-FILE AT END MOVE 1 TO EOF-PAY-SW.
001440     IF NOT EOF-PAY
001450         MOVE PAY-REC TO PY1200-REC.
001460*
001470******************************************************
001480*        START MAIN SECTION                          *
001490******************************************************
001500*
001510 2000-PROCESS-LOAN.
001520     MOVE 0 TO WS-PAYMENTS-RECEIVED.
001530     PERFORM 2100-SUM-PAYMENTS-FOR-LOAN
001540         UNTIL EOF-PAY OR PY1200-LOAN-ID NOT = LN1100-LOAN-ID.
001550     COMPUTE WS-CURRENT-BAL ROUNDED =
001560         LN1100-PRINCIPAL - WS-PAYMENTS-RECEIVED.
001570     COMPUTE WS-TOTAL-EXPECTED ROUNDED =
001580         LN1100-PYMT-AMT * LN1100-TERM-MONTHS.
001590     PERFORM 5000-EMIT-DETAIL-LINE.
001600     ADD LN1100-PRINCIPAL  TO WS-GRAND-PRINCIPAL.
001610     ADD WS-CURRENT-BAL    TO WS-GRAND-CURRENT-BAL.
001620     ADD WS-TOTAL-EXPECTED TO WS-GRAND-EXPECTED.
001630     IF DISPLAY-COUNT = 100
001640         DISPLAY REC-CTR ' LOANS SUMMARIZED -> ' UPON CRT
001650         MOVE 0 TO DISPLAY-COUNT.
001660     ADD 1 TO DISPLAY-COUNT.
001670     PERFORM 1000-READ-LOAN.
001680 2000-EXIT.
001690     EXIT.
001700*
001710 2100-SUM-PAYMENTS-FOR-LOAN.
001720     ADD PY1200-PAY-AMOUNT TO WS-PAYMENTS-RECEIVED.
001730     PERFORM 1100-READ-PAYMENT.
001740*
001750******************************************************
001760*        SUMMARY REPORT WRITE-UP                      *
001770******************************************************
001780*
001790 5000-EMIT-DETAIL-LINE.
001800     MOVE SPACES               TO SM1500-LINE.
001810     MOVE LN1100-LOAN-ID       TO SM1500-LOAN-ID.
001820     MOVE LN1100-CHILD-NAME    TO SM1500-CHILD-NAME.
001830     MOVE LN1100-PRINCIPAL     TO SM1500-PRINCIPAL.
001840     MOVE LN1100-INT-RATE      TO SM1500-INT-RATE.
001850     MOVE LN1100-TERM-MONTHS   TO SM1500-TERM-MONTHS.
001860     MOVE LN1100-PYMT-AMT      TO SM1500-PYMT-AMT.
001870     MOVE WS-CURRENT-BAL       TO SM1500-CURRENT-BAL.
001880     MOVE WS-TOTAL-EXPECTED    TO SM1500-TOTAL-EXPECTED.
001890     MOVE SM1500-LINE          TO SUMM-RPT-REC.
001900     WRITE SUMM-RPT-REC.
001910*
001920 5100-EMIT-COLUMN-HDGS.
001930     MOVE SPACES                                  TO SM1500-LINE.
001940     MOVE 'LOAN ID              CHILD NAME'
001950         TO SM1500-HDR-TEXT.
001960     MOVE SM1500-LINE                             TO SUMM-RPT-REC.
001970     WRITE SUMM-RPT-REC.
001980*
001990 5900-EMIT-GRAND-TOTALS.
002000     MOVE SPACES                  TO SM1500-LINE.
002010     MOVE WS-GRAND-PRINCIPAL      TO SM1500-TOT-PRINCIPAL.
002020     MOVE WS-GRAND-CURRENT-BAL    TO SM1500-TOT-CURRENT-BAL.
002030     MOVE WS-GRAND-EXPECTED       TO SM1500-TOT-EXPECTED.
002040     MOVE SM1500-LINE             TO SUMM-RPT-REC.
002050     WRITE SUMM-RPT-REC.
002060*
002070 9000-END-RTN.
002080     DISPLAY 'LNSUMM2300 COMPLETE -- ' REC-CTR ' LOANS SUMMARIZED'
002090         UPON CRT.
002100     CLOSE LOAN-MST-FILE.
002110     CLOSE PAY-FILE.
002120     CLOSE SUMM-RPT-FILE.
002130     STOP RUN.
002140******************************************************************
002150*    END OF LNSUMM2300                                           *
002160******************************************************************
