000100******************************************************************
000200*    SM1500.CBL                                                  *
000300*    PORTFOLIO SUMMARY REPORT LINE.  132-BYTE PRINT SLOT,        *
000400*    REDEFINED AS A COLUMN-HEADING LINE, A PER-LOAN DETAIL       *
000500*    LINE, AND A GRAND-TOTALS LINE.                              *
000600******************************************************************
000700 01  SM1500-LINE.
000800     05  SM1500-DETAIL-LINE.
000900         10  SM1500-LOAN-ID          PIC X(20).
001000         10  FILLER                  PIC X      VALUE SPACE.
001100         10  SM1500-CHILD-NAME       PIC X(30).
001200         10  FILLER                  PIC X      VALUE SPACE.
001300         10  SM1500-PRINCIPAL        PIC ZZZ,ZZZ,ZZ9.99-.
001400         10  FILLER                  PIC X      VALUE SPACE.
001500         10  SM1500-INT-RATE         PIC ZZ9.999.
001600         10  FILLER                  PIC X      VALUE SPACE.
001700         10  SM1500-TERM-MONTHS      PIC ZZ9.
001800         10  FILLER                  PIC X      VALUE SPACE.
001900         10  SM1500-PYMT-AMT         PIC ZZZ,ZZZ,ZZ9.99-.
002000         10  FILLER                  PIC X      VALUE SPACE.
002100         10  SM1500-CURRENT-BAL      PIC ZZZ,ZZZ,ZZ9.99-.
002200         10  FILLER                  PIC X      VALUE SPACE.
002300         10  SM1500-TOTAL-EXPECTED   PIC Z,ZZZ,ZZZ,ZZ9.99-.
002400         10  FILLER                  PIC X(03).
002500     05  SM1500-HEADER-LINE REDEFINES SM1500-DETAIL-LINE.
002600         10  SM1500-HDR-TEXT         PIC X(132).
002700     05  SM1500-TOTALS-LINE REDEFINES SM1500-DETAIL-LINE.
002800         10  FILLER                PIC X(20) VALUE 'GRAND TOTALS'.
002900         10  FILLER                  PIC X     VALUE SPACE.
003000         10  FILLER                  PIC X(30) VALUE SPACES.
003100         10  FILLER                  PIC X     VALUE SPACE.
003200         10  SM1500-TOT-PRINCIPAL    PIC ZZZ,ZZZ,ZZ9.99-.
003300         10  FILLER                  PIC X     VALUE SPACE.
003400         10  FILLER                  PIC X(07) VALUE SPACES.
003500         10  FILLER                  PIC X     VALUE SPACE.
003600         10  FILLER                  PIC X(03) VALUE SPACES.
003700         10  FILLER                  PIC X     VALUE SPACE.
003800         10  FILLER                  PIC X(15) VALUE SPACES.
003900         10  FILLER                  PIC X     VALUE SPACE.
004000         10  SM1500-TOT-CURRENT-BAL  PIC ZZZ,ZZZ,ZZ9.99-.
004100         10  FILLER                  PIC X     VALUE SPACE.
004200         10  SM1500-TOT-EXPECTED     PIC Z,ZZZ,ZZZ,ZZ9.99-.
004300         10  FILLER                  PIC X(03).
004400******************************************************************
004500*    END OF SM1500 LAYOUT                                        *
004600******************************************************************
