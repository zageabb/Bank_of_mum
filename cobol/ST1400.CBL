000100******************************************************************
000200*    ST1400.CBL                                                  *
000300*    PAYMENT-HISTORY STATEMENT LINE.  132-BYTE PRINT SLOT,       *
000400*    REDEFINED THREE WAYS -- A LOAN-HEADER LINE, A PAYMENT       *
000500*    DETAIL LINE, AND A GENERIC ONE-LABEL/ONE-AMOUNT/ONE-DATE    *
000600*    FOOTER LINE (USED FOR THE CLOSING BALANCE, THE ACTUAL       *
000700*    FINAL PAYMENT, AND THE EXPECTED FINAL PAYMENT).             *
000800******************************************************************
000900 01  ST1400-LINE.
001000     05  ST1400-DETAIL-LINE.
001100         10  ST1400-PAY-DATE         PIC X(10).
001200         10  FILLER                  PIC X(2)  VALUE SPACES.
001300         10  ST1400-PAY-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99-.
001400         10  FILLER                  PIC X(2)  VALUE SPACES.
001500         10  ST1400-RUNNING-BALANCE  PIC ZZZ,ZZZ,ZZ9.99-.
001600         10  FILLER                  PIC X(2)  VALUE SPACES.
001700         10  ST1400-PAY-COMMENT      PIC X(40).
001800         10  FILLER                  PIC X(46).
001900     05  ST1400-HEADER-LINE REDEFINES ST1400-DETAIL-LINE.
002000         10  FILLER                  PIC X(6)  VALUE 'LOAN: '.
002100         10  ST1400-HDR-LOAN-ID      PIC X(20).
002200         10  FILLER                  PIC X(2)  VALUE SPACES.
002300         10  ST1400-HDR-CHILD-NAME   PIC X(30).
002400         10  FILLER                  PIC X(74).
002500     05  ST1400-FOOTER-LINE REDEFINES ST1400-DETAIL-LINE.
002600         10  ST1400-FOOTER-LABEL     PIC X(20).
002700         10  ST1400-FOOTER-TEXT      PIC X(40).
002800         10  ST1400-FOOTER-AMOUNT    PIC ZZZ,ZZZ,ZZ9.99-.
002900         10  FILLER                  PIC X(2)  VALUE SPACES.
003000         10  ST1400-FOOTER-DATE      PIC X(10).
003100         10  FILLER                  PIC X(45).
003200******************************************************************
003300*    END OF ST1400 LAYOUT                                        *
003400******************************************************************
