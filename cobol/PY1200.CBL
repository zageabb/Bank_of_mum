000100******************************************************************
000200*    PY1200.CBL                                                  *
000300*    PAYMENT RECORD -- ONE ROW PER ACTUAL REPAYMENT RECEIVED ON  *
000400*    A FAMILY LOAN.  CHILD OF LN1100 VIA PY1200-LOAN-ID.  THE    *
000500*    FEED GROUPS ALL OF ONE LOAN'S PAYMENTS TOGETHER AND HOLDS   *
000600*    THEM IN THE ORDER THEY WERE KEYED IN -- THEY ARE *NOT*      *
000700*    GUARANTEED TO BE IN DATE ORDER ON THIS FILE.                *
000800*                                                                *
000900*    80-BYTE FIXED RECORD, NO PADDING NEEDED.                    *
001000******************************************************************
001100 01  PY1200-REC.
001200     05  PY1200-LOAN-ID              PIC X(20).
001300     05  PY1200-PAY-DATE             PIC X(10).
001400*        MAY BE BLANK -- BLANK DATES SORT AHEAD OF REAL ONES.
001500         88  PY1200-PAY-DATE-BLANK   VALUE SPACES.
001600     05  PY1200-PAY-DATE-R REDEFINES PY1200-PAY-DATE.
001700         10  PY1200-PAY-YYYY         PIC X(4).
001800         10  PY1200-PAY-DASH1        PIC X.
001900         10  PY1200-PAY-MM           PIC X(2).
002000         10  PY1200-PAY-DASH2        PIC X.
002100         10  PY1200-PAY-DD           PIC X(2).
002200     05  PY1200-PAY-AMOUNT           PIC S9(7)V99.
002300     05  PY1200-PAY-COMMENT          PIC X(40).
002400     05  FILLER                      PIC X(1).
002500******************************************************************
002600*    END OF PY1200 LAYOUT                                        *
002700******************************************************************
