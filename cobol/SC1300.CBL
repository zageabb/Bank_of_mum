000100******************************************************************
000200*    SC1300.CBL                                                  *
000300*    AMORTIZATION SCHEDULE REPORT LINE.  ONE 132-BYTE PRINT      *
000400*    SLOT, THREE WAYS TO LOOK AT IT -- A LOAN-HEADER LINE, A     *
000500*    PERIOD DETAIL LINE, AND A COLUMN-TOTALS LINE.  ONLY ONE OF  *
000600*    THE THREE IS EVER MOVED/WRITTEN AT A TIME.                  *
000700******************************************************************
000800 01  SC1300-LINE.
000900     05  SC1300-DETAIL-LINE.
001000         10  SC1300-PERIOD-NO        PIC ZZ9.
001100         10  FILLER                  PIC X(2)  VALUE SPACES.
001200         10  SC1300-PERIOD-DATE      PIC X(10).
001300         10  FILLER                  PIC X(2)  VALUE SPACES.
001400         10  SC1300-BEGIN-BAL        PIC ZZZ,ZZZ,ZZ9.99-.
001500         10  FILLER                  PIC X(2)  VALUE SPACES.
001600         10  SC1300-PAYMENT          PIC ZZZ,ZZZ,ZZ9.99-.
001700         10  FILLER                  PIC X(2)  VALUE SPACES.
001800         10  SC1300-INTEREST         PIC ZZZ,ZZZ,ZZ9.99-.
001900         10  FILLER                  PIC X(2)  VALUE SPACES.
002000         10  SC1300-PRINCIPAL-PORTION
002100                                     PIC ZZZ,ZZZ,ZZ9.99-.
002200         10  FILLER                  PIC X(2)  VALUE SPACES.
002300         10  SC1300-END-BAL          PIC ZZZ,ZZZ,ZZ9.99-.
002400         10  FILLER                  PIC X(2)  VALUE SPACES.
002500         10  SC1300-FINAL-FLAG       PIC X.
002600         10  FILLER                  PIC X(29).
002700     05  SC1300-HEADER-LINE REDEFINES SC1300-DETAIL-LINE.
002800         10  FILLER                  PIC X(6)  VALUE 'LOAN: '.
002900         10  SC1300-HDR-LOAN-ID      PIC X(20).
003000         10  FILLER                  PIC X(2)  VALUE SPACES.
003100         10  SC1300-HDR-CHILD-NAME   PIC X(30).
003200         10  FILLER                  PIC X(2)  VALUE SPACES.
003300         10  SC1300-HDR-PRINCIPAL    PIC ZZZ,ZZZ,ZZ9.99-.
003400         10  FILLER                  PIC X(2)  VALUE SPACES.
003500         10  SC1300-HDR-RATE         PIC ZZ9.999.
003600         10  FILLER                  PIC X(2)  VALUE SPACES.
003700         10  SC1300-HDR-MONTHS       PIC ZZ9.
003800         10  FILLER                  PIC X(2)  VALUE SPACES.
003900         10  SC1300-HDR-PAYMENT      PIC ZZZ,ZZZ,ZZ9.99-.
004000         10  FILLER                  PIC X(26).
004100     05  SC1300-TOTALS-LINE REDEFINES SC1300-DETAIL-LINE.
004200         10  FILLER                  PIC X(10) VALUE 'TOTALS:   '.
004300         10  FILLER                  PIC X(5)  VALUE SPACES.
004400         10  SC1300-TOT-PAYMENT      PIC ZZZ,ZZZ,ZZ9.99-.
004500         10  FILLER                  PIC X(2)  VALUE SPACES.
004600         10  SC1300-TOT-INTEREST     PIC ZZZ,ZZZ,ZZ9.99-.
004700         10  FILLER                  PIC X(2)  VALUE SPACES.
004800         10  SC1300-TOT-PRINCIPAL    PIC ZZZ,ZZZ,ZZ9.99-.
004900         10  FILLER                  PIC X(68).
005000******************************************************************
005100*    END OF SC1300 LAYOUT                                        *
005200******************************************************************
